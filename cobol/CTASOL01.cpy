000100**----------------------------------------------------------------
000200**  CTASOL01  -  LAYOUT DE SOLICITUDES DE TRANSACCION (REQFILE)
000300**  UNA SOLICITUD POR REGISTRO, EN ORDEN DE LLEGADA.  EL CODIGO
000400**  DE ACCION DETERMINA CUALES CAMPOS APLICAN (VER 2100-).
000500**  LONGITUD FIJA 67 BYTES, SIN ESPACIO PARA FILLER DE RELLENO.
000600**CAMBIO DEL 14/05/24 (TICKET 223095) - SE AGREGA ACCION 'LU'
000700**PARA LISTAR LAS CUENTAS DE UN USUARIO, SOLO USA CTASOL-USER-ID.
000800**----------------------------------------------------------------
000900     02  CTASOL-ACCION               PIC X(02).
001000          88  CTASOL-CREAR-CUENTA        VALUE 'CR'.
001100          88  CTASOL-CERRAR-CUENTA       VALUE 'DL'.
001200          88  CTASOL-USAR-SALDO          VALUE 'US'.
001300          88  CTASOL-CANCELAR-SALDO      VALUE 'CN'.
001400          88  CTASOL-CONSULTAR-TRN       VALUE 'QT'.
001500          88  CTASOL-LISTAR-CUENTAS      VALUE 'LU'.
001600     02  CTASOL-USER-ID              PIC 9(10).
001700     02  CTASOL-NUMERO-CUENTA        PIC X(10).
001800     02  CTASOL-MONTO                PIC S9(13).
001900     02  CTASOL-TRN-ID-ORIGINAL      PIC X(32).
