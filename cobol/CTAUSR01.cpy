000100**----------------------------------------------------------------
000200**  CTAUSR01  -  LAYOUT DE MAESTRO DE USUARIOS (USERFILE)
000300**  CADA REGISTRO IDENTIFICA AL TITULAR REGISTRADO DUENO DE UNA
000400**  O MAS CUENTAS EN CTAACT01.  LONGITUD FIJA 30 BYTES.
000500**----------------------------------------------------------------
000600     02  CTAUSR-USER-ID              PIC 9(10).
000700     02  CTAUSR-USER-NAME            PIC X(20).
000800**    REGISTRO OCUPA LOS 30 BYTES CONTRATADOS, SIN ESPACIO
000900**    DISPONIBLE PARA FILLER DE RELLENO.
