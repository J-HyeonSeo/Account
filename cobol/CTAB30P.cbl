000100******************************************************************
000200* 048217 23/03/89 RPZ  PROGRAMA ORIGINAL - ALTA/BAJA DE CUENTAS Y
000300*                      USO/CANCELACION DE SALDO, CON BITACORA
000400* 051103 11/09/90 RPZ  SE AGREGA CONSULTA DE TRANSACCION (QT)
000500* 061940 04/02/92 MTV  TOPE DE 10 CUENTAS POR USUARIO (CR)
000600* 073355 19/07/93 MTV  VALIDACION DE CANCELACION PARCIAL (CN)
000700* 081402 30/11/94 HGM  REGLA DE UN ANIO PARA CANCELAR TRANSACCION
000800* 095510 14/06/96 HGM  REPORTE DE CONTROL CON TOTALES AL CIERRE
000900* 108873 21/01/98 JCA  AMPLIACION CTAACT-SALDO A S9(13) COMP-3
001000* 112290 09/11/98 JCA  REVISION Y2K - FECHAS A 4 POSIC. DE ANIO
001100* 112291 15/11/98 JCA  REVISION Y2K - RUTINA DE UN ANIO EN 4210-
001200* 120044 26/04/00 OCV  CIERRE NO TOCA EL SALDO (REGLA 5D)
001300* 134470 08/08/03 OCV  ENCABEZADO DE REPORTE CON FECHA DE PROCESO
001400* 145512 17/02/06 JCA  RECHAZO DE CR/DL SE CUENTA EN TOTALES
001500* 158820 30/10/09 MTV  BITACORA CARGADA A TABLA PARA CANCEL/QT
001600* 170093 12/05/13 RPZ  NUMERACION DE CUENTA POR MAXIMO + 1
001700* 182244 21/01/17 OCV  LIMPIEZA DE RUTINAS Y COMENTARIOS DE AYUDA
001800* 196671 19/09/21 JCA  VALIDACIONES REENUMERADAS POR ACCION
001900* 211008 22/04/24 RPZ  VALIDACIONES A FLUJO GO TO/PERFORM THRU;
002000*                      CONSTANTES DE REGLAS 2/3/8E A NIVEL 77
002100* 223095 14/05/24 RPZ  CONSULTA QT REPORTA TIPO/ID/FECHA; SE
002200*                      AGREGA LISTADO DE CUENTAS POR USUARIO (LU)
002300******************************************************************
002400
002500 IDENTIFICATION DIVISION.
002600*========================
002700 PROGRAM-ID.       CTAB30P.
002800 AUTHOR.           R. PACHECO ZUNIGA.
002900 INSTALLATION.     DEPARTAMENTO DE SISTEMAS - BANCA DE PERSONAS.
003000 DATE-WRITTEN.     MAR 1989.
003100 DATE-COMPILED.
003200 SECURITY.         CLASIFICACION INTERNA - USO EXCLUSIVO DEL BANCO
003300
003400*-----------------------------------------------------------------
003500* PROPOSITO:
003600*   PROCESO BATCH DE MANTENIMIENTO DE CUENTAS Y DE TRANSACCIONES
003700*   DE SALDO DE LA BANCA DE PERSONAS.  LEE EL ARCHIVO DE
003800*   SOLICITUDES (REQFILE) EN ORDEN DE LLEGADA Y, SEGUN EL CODIGO
003900*   DE ACCION, DA DE ALTA O DE BAJA CUENTAS, USA O CANCELA SALDO,
004000*   O RESPONDE CONSULTAS DE TRANSACCION.  TODA TRANSACCION,
004100*   EXITOSA O FALLIDA, QUEDA ASENTADA EN LA BITACORA (TRNJRNL)
004200*   CON LA FOTO DEL SALDO RESULTANTE.  AL CIERRE SE REESCRIBE EL
004300*   MAESTRO DE CUENTAS Y SE EMITE EL REPORTE DE CONTROL.
004400*-----------------------------------------------------------------
004500
004600 ENVIRONMENT DIVISION.
004700*=====================
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-4381.
005000 OBJECT-COMPUTER.  IBM-4381.
005100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*    MAESTRO DE USUARIOS TITULARES DE CUENTA
005600     SELECT  USERFILE   ASSIGN TO USERFILE
005700             ORGANIZATION IS SEQUENTIAL
005800             FILE STATUS IS FS-USERFILE.
005900*    MAESTRO DE CUENTAS, ENTRADA
006000     SELECT  ACCTFILE   ASSIGN TO ACCTFILE
006100             ORGANIZATION IS SEQUENTIAL
006200             FILE STATUS IS FS-ACCTFILE.
006300*    MAESTRO DE CUENTAS, SALIDA ACTUALIZADA
006400     SELECT  ACCTFOUT   ASSIGN TO ACCTFOUT
006500             ORGANIZATION IS SEQUENTIAL
006600             FILE STATUS IS FS-ACCTFOUT.
006700*    BITACORA DE TRANSACCIONES
006800     SELECT  TRNJRNL    ASSIGN TO TRNJRNL
006900             ORGANIZATION IS SEQUENTIAL
007000             FILE STATUS IS FS-TRNJRNL.
007100*    SOLICITUDES DE TRANSACCION, EN ORDEN DE LLEGADA
007200     SELECT  REQFILE    ASSIGN TO REQFILE
007300             ORGANIZATION IS SEQUENTIAL
007400             FILE STATUS IS FS-REQFILE.
007500*    REPORTE DE PROCESO E INFORME DE TOTALES DE CONTROL
007600     SELECT  RPTFILE    ASSIGN TO RPTFILE
007700             ORGANIZATION IS LINE SEQUENTIAL
007800             FILE STATUS IS FS-RPTFILE.
007900
008000 DATA DIVISION.
008100*==============
008200 FILE SECTION.
008300
008400 FD  USERFILE
008500     LABEL RECORD IS STANDARD
008600     RECORD CONTAINS 30 CHARACTERS.
008700 01  REG-USERFILE.
008800     COPY CTAUSR01.
008900
009000 FD  ACCTFILE
009100     LABEL RECORD IS STANDARD
009200     RECORD CONTAINS 62 CHARACTERS.
009300 01  REG-ACCTFILE.
009400     COPY CTAACT01.
009500
009600 FD  ACCTFOUT
009700     LABEL RECORD IS STANDARD
009800     RECORD CONTAINS 62 CHARACTERS.
009900 01  REG-ACCTFOUT.
010000     COPY CTAACT01 REPLACING LEADING ==CTAACT== BY ==CTAFOU==.
010100
010200 FD  TRNJRNL
010300     LABEL RECORD IS STANDARD
010400     RECORD CONTAINS 66 CHARACTERS.
010500 01  REG-TRNJRNL.
010600     COPY CTATRN01.
010700
010800 FD  REQFILE
010900     LABEL RECORD IS STANDARD
011000     RECORD CONTAINS 67 CHARACTERS.
011100 01  REG-REQFILE.
011200     COPY CTASOL01.
011300
011400 FD  RPTFILE
011500     LABEL RECORD IS STANDARD
011600     RECORD CONTAINS 132 CHARACTERS.
011700 01  REG-RPTFILE.
011800     COPY CTARPT01.
011900
012000 WORKING-STORAGE SECTION.
012100*=========================
012200
012300*VALORES CONSTANTES DE LAS REGLAS DE NEGOCIO Y CAMPOS SUELTOS
012400*QUE NO PERTENECEN A NINGUN GRUPO, DECLARADOS A NIVEL 77
012500*(CAMBIO DEL 22/04/24 - ANTES MEZCLADOS COMO LITERALES Y 05-S)
012600 77  WSZ-MAX-CTAS-USUARIO      PIC S9(2)  COMP VALUE +9.          211008  
012700 77  WSZ-NUMERO-CUENTA-INICIAL PIC 9(10)        VALUE 1000000000.
012800 77  WSZ-DIAS-UN-ANIO          PIC S9(5)  COMP VALUE +10000.
012900 77  WSC-SIG-TRN-SEC           PIC S9(9)  COMP VALUE ZEROS.
013000
013100*CODIGO DE RESULTADO DE LA SOLICITUD EN CURSO Y SUS VALORES (88)
013200*EL MAS LARGO ES ACCOUNT_ALREADY_UNREGISTERED, 28 POSICIONES
013300 77  WS-RESULT-CODE            PIC X(28)        VALUE SPACES.
013400     88  WSK-SUCCESS              VALUE 'SUCCESS'.
013500     88  WSK-USER-NOT-FOUND       VALUE 'USER_NOT_FOUND'.
013600     88  WSK-ACCOUNT-NOT-FOUND    VALUE 'ACCOUNT_NOT_FOUND'.
013700     88  WSK-MAX-ACCOUNT-PER-USER
013800         VALUE 'MAX_ACCOUNT_PER_USER_10'.
013900     88  WSK-USER-ACCOUNT-UN-MATCH
014000         VALUE 'USER_ACCOUNT_UN_MATCH'.
014100     88  WSK-ACCOUNT-ALREADY-UNREG
014200         VALUE 'ACCOUNT_ALREADY_UNREGISTERED'.
014300     88  WSK-BALANCE-NOT-EMPTY    VALUE 'BALANCE_NOT_EMPTY'.
014400     88  WSK-AMOUNT-EXCEED-BALANCE
014500         VALUE 'AMOUNT_EXCEED_BALANCE'.
014600     88  WSK-TRANSACTION-NOT-FOUND
014700         VALUE 'TRANSACTION_NOT_FOUND'.
014800     88  WSK-TRN-ACCOUNT-UN-MATCH
014900         VALUE 'TRANSACTION_ACCOUNT_UN_MATCH'.
015000     88  WSK-CANCEL-MUST-FULLY    VALUE 'CANCEL_MUST_FULLY'.
015100     88  WSK-TOO-OLD-TO-CANCEL
015200         VALUE 'TOO_OLD_ORDER_TO_CANCEL'.
015300
015400*VARIABLES PARA SABER EL ESTADO DE LOS ARCHIVOS
015500 01  WSF-STATUS.
015600     05  FS-USERFILE             PIC XX.
015700     05  FS-ACCTFILE             PIC XX.
015800     05  FS-ACCTFOUT             PIC XX.
015900     05  FS-TRNJRNL              PIC XX.
016000     05  FS-REQFILE              PIC XX.
016100     05  FS-RPTFILE              PIC XX.
016200     05  FILLER                  PIC X(02).
016300
016400*VARIABLES PARA CONTROLAR FIN DE LECTURA DE ARCHIVOS
016500 01  WSS-SWITCHES.
016600     05  WS-FIN-USERFILE         PIC X   VALUE 'N'.
016700         88  WS-FIN-USERFILE-OK          VALUE 'S'.
016800     05  WS-FIN-ACCTFILE         PIC X   VALUE 'N'.
016900         88  WS-FIN-ACCTFILE-OK          VALUE 'S'.
017000     05  WS-FIN-TRNJRNL          PIC X   VALUE 'N'.
017100         88  WS-FIN-TRNJRNL-OK           VALUE 'S'.
017200     05  WS-FIN-REQFILE          PIC X   VALUE 'N'.
017300         88  WS-FIN-REQFILE-OK           VALUE 'S'.
017400     05  WS-CUENTA-ENCONTRADA    PIC X   VALUE 'N'.
017500         88  WS-CTA-ENCONTRADA-SI        VALUE 'S'.
017600     05  FILLER                  PIC X(05).
017700
017800*CONTADORES DE LECTURA/ESCRITURA Y ACUMULADORES DE CONTROL
017900*(ACUMULADORES DE CANTIDAD, TODOS BINARIOS)
018000 01  WSC-COUNTERS.
018100     05  WSC-CONT-USERFILE       PIC S9(7)  COMP VALUE ZEROS.
018200     05  WSC-CONT-ACCTFILE       PIC S9(7)  COMP VALUE ZEROS.
018300     05  WSC-CONT-TRNJRNL        PIC S9(7)  COMP VALUE ZEROS.
018400     05  WSC-CONT-REQFILE        PIC S9(7)  COMP VALUE ZEROS.
018500     05  WSC-CTAS-CREADAS        PIC S9(7)  COMP VALUE ZEROS.
018600     05  WSC-CTAS-CERRADAS       PIC S9(7)  COMP VALUE ZEROS.
018700     05  WSC-SOL-RECHAZADAS      PIC S9(7)  COMP VALUE ZEROS.
018800     05  WSC-USOS-EXITOSOS       PIC S9(7)  COMP VALUE ZEROS.
018900     05  WSC-USOS-FALLIDOS       PIC S9(7)  COMP VALUE ZEROS.
019000     05  WSC-CANCEL-EXITOSOS     PIC S9(7)  COMP VALUE ZEROS.
019100     05  WSC-CANCEL-FALLIDOS     PIC S9(7)  COMP VALUE ZEROS.
019200     05  FILLER                  PIC X(05).
019300
019400*ACUMULADORES DE MONTO (ACUMULADORES DE DINERO, EMPACADOS)
019500 01  WSM-MONTOS.
019600     05  WSM-TOTAL-DEBITADO      PIC S9(15) COMP-3 VALUE ZEROS.
019700     05  WSM-TOTAL-ACREDITADO    PIC S9(15) COMP-3 VALUE ZEROS.
019800     05  FILLER                  PIC X(04).
019900
020000*SUBINDICES DE TABLA Y VARIABLES DE BUSQUEDA (BINARIOS)
020100 01  WSV-INDICES.
020200     05  WSV-IX                  PIC S9(4)  COMP VALUE ZEROS.
020300     05  WSV-IX-USR              PIC S9(4)  COMP VALUE ZEROS.
020400     05  WSV-IX-ACT              PIC S9(4)  COMP VALUE ZEROS.
020500     05  WSV-IX-TRN              PIC S9(4)  COMP VALUE ZEROS.
020600     05  WSV-CONT-CTAS-USR       PIC S9(4)  COMP VALUE ZEROS.
020700     05  FILLER                  PIC X(04).
020800
020900*CONVERSION DE NUMERO DE CUENTA X(10)/9(10), SIN FUNCIONES
021000*INTRINSECAS - LA TABLA VIENE ORDENADA, SOLO SE SUMA 1 AL
021100*MAYOR NUMERO EXISTENTE (REGLA 3)
021200 01  WSN-NUMERO-CUENTA.
021300     05  WSN-NUMERO-ACTUAL       PIC 9(10) VALUE ZEROS.
021400     05  WSN-NUMERO-NUEVO        PIC 9(10) VALUE ZEROS.
021500     05  WSN-NUMERO-NUEVO-X REDEFINES WSN-NUMERO-NUEVO
021600                                 PIC X(10).
021700     05  FILLER                  PIC X(04).
021800
021900*FECHA DE PROCESO, TOMADA UNA SOLA VEZ AL INICIO DEL PROCESO,
022000*CON REDEFINICION PARA ARITMETICA DE UN ANIO (REGLA 8E) Y OTRA
022100*PARA EL ENCABEZADO DEL REPORTE EN FORMATO DESPLEGABLE
022200 01  WS-FECHA-PROCESO.
022300     05  WS-FEC-AAAAMMDD           PIC 9(08) VALUE ZEROS.
022400 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
022500     05  WS-FEC-R-AAAA             PIC 9(04).
022600     05  WS-FEC-R-MM               PIC 9(02).
022700     05  WS-FEC-R-DD               PIC 9(02).
022800 01  WS-FECHA-LIMITE-CANCELA.
022900     05  WS-FLC-AAAAMMDD           PIC 9(08) VALUE ZEROS.
023000 01  WS-FECHA-LIMITE-CANCELA-R REDEFINES WS-FECHA-LIMITE-CANCELA.
023100     05  WS-FLC-R-AAAA             PIC 9(04).
023200     05  WS-FLC-R-MM               PIC 9(02).
023300     05  WS-FLC-R-DD               PIC 9(02).
023400 01  WS-FECHA-ENCABEZADO.
023500     05  WS-FEH-AAAA               PIC 9(04).
023600     05  FILLER                    PIC X(01) VALUE '-'.
023700     05  WS-FEH-MM                 PIC 9(02).
023800     05  FILLER                    PIC X(01) VALUE '-'.
023900     05  WS-FEH-DD                 PIC 9(02).
024000
024100*CAMPOS PARA ARMAR EL ID DE TRANSACCION DE 32 POSICIONES
024200*(SECUENCIAL DE PROGRAMA + FECHA + HORA + NUMERO DE CUENTA)
024300 01  WS-TRN-ID-NUEVO.
024400     05  WS-TID-PREFIJO            PIC X(06) VALUE 'CTAB30'.
024500     05  WS-TID-FECHA              PIC 9(08).
024600     05  WS-TID-HORA               PIC 9(08).
024700     05  WS-TID-SECUENCIA          PIC 9(09).
024800     05  FILLER                    PIC X(01).
024900
025000*COPIA DE LA TRANSACCION ENCONTRADA EN 4200-, PARA QUE 5020-
025100*TENGA TIPO/ID/FECHA A LA MANO SIN VOLVER A TOCAR LA TABLA
025200*(CAMBIO DEL 14/05/24 - TICKET 223095, REGLA QT INCOMPLETA)
025300 01  WS-TRN-CONSULTADA.                                           223095  
025400     05  WS-TRC-TIPO               PIC X(01).
025500     05  WS-TRC-ID                 PIC X(32).
025600     05  WS-TRC-FECHA              PIC 9(08).
025700     05  FILLER                    PIC X(03).
025800
025900*AREA DE SOLICITUD EN CURSO, LEIDA DE REQFILE
026000 01  WS-SOLICITUD-ACTUAL.
026100     COPY CTASOL01 REPLACING LEADING ==CTASOL== BY ==WS-SOL==.
026200
026300*TABLA EN MEMORIA DE USUARIOS, CARGADA AL INICIO (1200-)
026400 01  WSU-TABLA-USUARIOS.
026500     05  WSU-CANT-USUARIOS         PIC S9(7) COMP VALUE ZEROS.
026600     05  WSU-USUARIO OCCURS 2000 TIMES
026700             INDEXED BY WSU-IDX.
026800         10  WSU-USER-ID           PIC 9(10).
026900         10  WSU-USER-NAME         PIC X(20).
027000         10  FILLER                PIC X(04) VALUE SPACES.
027100
027200*TABLA EN MEMORIA DE CUENTAS, CARGADA AL INICIO (1300-)
027300*SE MANTIENE EN ORDEN DE ACCT-NUMBER POR VENIR YA ORDENADA
027400 01  WSA-TABLA-CUENTAS.
027500     05  WSA-CANT-CUENTAS          PIC S9(7) COMP VALUE ZEROS.
027600     05  WSA-CUENTA OCCURS 20000 TIMES
027700             INDEXED BY WSA-IDX.
027800         10  WSA-ID                PIC 9(10).
027900         10  WSA-USER-ID           PIC 9(10).
028000         10  WSA-NUMERO            PIC X(10).
028100         10  WSA-ESTADO            PIC X(01).
028200             88  WSA-EN-USO                VALUE 'I'.
028300             88  WSA-DESREGISTRADA         VALUE 'U'.
028400         10  WSA-SALDO             PIC S9(13) COMP-3.
028500         10  WSA-FECHA-REGISTRO    PIC 9(08).
028600         10  WSA-FECHA-BAJA        PIC 9(08).
028700         10  FILLER                PIC X(08) VALUE SPACES.
028800
028900*TABLA EN MEMORIA DE BITACORA, CARGADA AL INICIO (1400-) Y
029000*AMPLIADA EN CURSO PARA QUE CANCELACION/CONSULTA VEAN LO YA
029100*ESCRITO EN ESTA MISMA CORRIDA
029200 01  WST-TABLA-BITACORA.
029300     05  WST-CANT-TRN              PIC S9(7) COMP VALUE ZEROS.
029400     05  WST-TRN OCCURS 50000 TIMES
029500             INDEXED BY WST-IDX.
029600         10  WST-ID                PIC X(32).
029700         10  WST-TIPO              PIC X(01).
029800         10  WST-RESULTADO         PIC X(01).
029900         10  WST-NUMERO-CUENTA     PIC X(10).
030000         10  WST-MONTO             PIC S9(13) COMP-3.
030100         10  WST-SALDO-RESULTANTE  PIC S9(13) COMP-3.
030200         10  WST-FECHA             PIC 9(08).
030300         10  FILLER                PIC X(01) VALUE SPACES.
030400
030500*LINEA DE REPORTE EN WORKING-STORAGE, MOVIDA A RPTFILE EN 5000-
030600 01  WS-LINEA-REPORTE.
030700     COPY CTARPT01.
030800
030900 PROCEDURE DIVISION.
031000*===================
031100
031200*-----------------------------------------------------------------
031300* PARRAFO PRINCIPAL
031400*-----------------------------------------------------------------
031500 0000-CTAB30P.
031600     PERFORM 1000-INICIO-PROCESO.
031700     PERFORM 2000-PROCESO-PRINCIPAL
031800             UNTIL WS-FIN-REQFILE-OK.
031900     PERFORM 9000-FIN-PROCESO.
032000     STOP RUN.
032100
032200*-----------------------------------------------------------------
032300* 1000-  APERTURA DE ARCHIVOS Y CARGA DE MAESTROS A MEMORIA
032400*-----------------------------------------------------------------
032500 1000-INICIO-PROCESO.
032600     PERFORM 1100-ABRIR-ARCHIVOS.
032700     PERFORM 1500-OBTENER-FECHA-PROCESO.
032800     PERFORM 1200-CARGAR-CTAUSR.
032900     PERFORM 1300-CARGAR-CTAACT.
033000     PERFORM 1400-CARGAR-CTATRN.
033100     PERFORM 5010-ESCRIBIR-ENCABEZADO.
033200
033300 1100-ABRIR-ARCHIVOS.
033400     OPEN INPUT  USERFILE
033500          INPUT  ACCTFILE
033600          INPUT  TRNJRNL
033700          INPUT  REQFILE.
033800     OPEN OUTPUT RPTFILE.
033900     IF FS-USERFILE NOT = '00'
034000        PERFORM 9900-ERROR-PGM
034100     END-IF.
034200     IF FS-ACCTFILE NOT = '00'
034300        PERFORM 9900-ERROR-PGM
034400     END-IF.
034500     IF FS-TRNJRNL NOT = '00' AND FS-TRNJRNL NOT = '05'
034600        PERFORM 9900-ERROR-PGM
034700     END-IF.
034800     IF FS-REQFILE NOT = '00'
034900        PERFORM 9900-ERROR-PGM
035000     END-IF.
035100
035200*FECHA DE PROCESO TOMADA UNA SOLA VEZ, EXTENSION YYYYMMDD
035300*(REVISION Y2K DEL 09/11/98 - ANTES SE TOMABA A 2 POSICIONES)
035400 1500-OBTENER-FECHA-PROCESO.
035500     ACCEPT WS-FEC-AAAAMMDD FROM DATE YYYYMMDD.                   112290  
035600     MOVE WS-FEC-R-AAAA TO WS-FEH-AAAA.
035700     MOVE WS-FEC-R-MM   TO WS-FEH-MM.
035800     MOVE WS-FEC-R-DD   TO WS-FEH-DD.
035900     COMPUTE WS-FLC-AAAAMMDD =                                    112291  
036000             WS-FEC-AAAAMMDD - WSZ-DIAS-UN-ANIO.
036100
036200*CARGA DE USUARIOS A TABLA, ORDEN DE LLEGADA EN USERFILE
036300*(VIENE ORDENADO POR USER-ID SEGUN CONTRATO DEL ARCHIVO)
036400 1200-CARGAR-CTAUSR.
036500     READ USERFILE
036600         AT END MOVE 'S' TO WS-FIN-USERFILE
036700     END-READ.
036800     PERFORM 1210-CARGAR-UN-USUARIO
036900             UNTIL WS-FIN-USERFILE-OK.
037000
037100 1210-CARGAR-UN-USUARIO.
037200     ADD 1 TO WSU-CANT-USUARIOS.
037300     SET WSU-IDX TO WSU-CANT-USUARIOS.
037400     MOVE CTAUSR-USER-ID   TO WSU-USER-ID (WSU-IDX).
037500     MOVE CTAUSR-USER-NAME TO WSU-USER-NAME (WSU-IDX).
037600     ADD 1 TO WSC-CONT-USERFILE.
037700     READ USERFILE
037800         AT END MOVE 'S' TO WS-FIN-USERFILE
037900     END-READ.
038000
038100*CARGA DE CUENTAS A TABLA, VIENE ORDENADO POR ACCT-NUMBER
038200 1300-CARGAR-CTAACT.
038300     READ ACCTFILE
038400         AT END MOVE 'S' TO WS-FIN-ACCTFILE
038500     END-READ.
038600     PERFORM 1310-CARGAR-UNA-CUENTA
038700             UNTIL WS-FIN-ACCTFILE-OK.
038800
038900 1310-CARGAR-UNA-CUENTA.
039000     ADD 1 TO WSA-CANT-CUENTAS.
039100     SET WSA-IDX TO WSA-CANT-CUENTAS.
039200     MOVE CTAACT-ID            TO WSA-ID (WSA-IDX).
039300     MOVE CTAACT-USER-ID       TO WSA-USER-ID (WSA-IDX).
039400     MOVE CTAACT-NUMERO        TO WSA-NUMERO (WSA-IDX).
039500     MOVE CTAACT-ESTADO        TO WSA-ESTADO (WSA-IDX).
039600     MOVE CTAACT-SALDO         TO WSA-SALDO (WSA-IDX).
039700     MOVE CTAACT-FECHA-REGISTRO TO WSA-FECHA-REGISTRO (WSA-IDX).
039800     MOVE CTAACT-FECHA-BAJA    TO WSA-FECHA-BAJA (WSA-IDX).
039900     ADD 1 TO WSC-CONT-ACCTFILE.
040000     READ ACCTFILE
040100         AT END MOVE 'S' TO WS-FIN-ACCTFILE
040200     END-READ.
040300
040400*CARGA DE BITACORA EXISTENTE A TABLA, LUEGO SE REABRE EN
040500*MODO EXTEND PARA AGREGAR LO QUE SE GENERE EN ESTA CORRIDA
040600*(CAMBIO DEL 30/10/09 - ANTES NO SE PODIA CANCELAR UNA
040700* TRANSACCION USADA EN LA MISMA CORRIDA)
040800 1400-CARGAR-CTATRN.                                              158820  
040900     READ TRNJRNL
041000         AT END MOVE 'S' TO WS-FIN-TRNJRNL
041100     END-READ.
041200     PERFORM 1410-CARGAR-UNA-TRN
041300             UNTIL WS-FIN-TRNJRNL-OK.
041400     CLOSE TRNJRNL.
041500     OPEN EXTEND TRNJRNL.
041600
041700 1410-CARGAR-UNA-TRN.
041800     ADD 1 TO WST-CANT-TRN.
041900     SET WST-IDX TO WST-CANT-TRN.
042000     MOVE CTATRN-ID               TO WST-ID (WST-IDX).
042100     MOVE CTATRN-TIPO             TO WST-TIPO (WST-IDX).
042200     MOVE CTATRN-RESULTADO        TO WST-RESULTADO (WST-IDX).
042300     MOVE CTATRN-NUMERO-CUENTA    TO WST-NUMERO-CUENTA (WST-IDX).
042400     MOVE CTATRN-MONTO            TO WST-MONTO (WST-IDX).
042500     MOVE CTATRN-SALDO-RESULTANTE
042600                            TO WST-SALDO-RESULTANTE (WST-IDX).
042700     MOVE CTATRN-FECHA            TO WST-FECHA (WST-IDX).
042800     ADD 1 TO WSC-CONT-TRNJRNL.
042900     READ TRNJRNL
043000         AT END MOVE 'S' TO WS-FIN-TRNJRNL
043100     END-READ.
043200
043300*-----------------------------------------------------------------
043400* 2000-  CICLO PRINCIPAL DE SOLICITUDES, EN ORDEN DE LLEGADA
043500*-----------------------------------------------------------------
043600 2000-PROCESO-PRINCIPAL.
043700     PERFORM 2010-LEER-REQFILE.
043800     IF NOT WS-FIN-REQFILE-OK
043900        PERFORM 2100-DESPACHAR-SOLICITUD
044000     END-IF.
044100
044200 2010-LEER-REQFILE.
044300     READ REQFILE INTO WS-SOLICITUD-ACTUAL
044400         AT END MOVE 'S' TO WS-FIN-REQFILE
044500     END-READ.
044600     IF NOT WS-FIN-REQFILE-OK
044700        ADD 1 TO WSC-CONT-REQFILE
044800     END-IF.
044900
045000*VALIDACIONES REENUMERADAS POR ACCION (CAMBIO DEL 19/09/21)
045100*CR = ALTA, DL = BAJA, US = USO, CN = CANCELACION, QT = CONSULTA,
045200*LU = LISTAR CUENTAS DE UN USUARIO (AGREGADA EL 14/05/24)
045300 2100-DESPACHAR-SOLICITUD.
045400     MOVE SPACES TO WS-RESULT-CODE.
045500     EVALUATE TRUE
045600         WHEN WS-SOL-CREAR-CUENTA
045700             PERFORM 3000-CREAR-CUENTA THRU 3030-EXIT             211008  
045800         WHEN WS-SOL-CERRAR-CUENTA
045900             PERFORM 3100-CERRAR-CUENTA
046000         WHEN WS-SOL-USAR-SALDO
046100             PERFORM 4000-USAR-SALDO
046200         WHEN WS-SOL-CANCELAR-SALDO
046300             PERFORM 4100-CANCELAR-SALDO
046400         WHEN WS-SOL-CONSULTAR-TRN
046500             PERFORM 4200-CONSULTAR-TRANSACCION
046600         WHEN WS-SOL-LISTAR-CUENTAS                               223095  
046700             PERFORM 3200-LISTAR-CUENTAS-USUARIO
046800     END-EVALUATE.
046900     IF NOT WS-SOL-LISTAR-CUENTAS                                 223095  
047000        PERFORM 5020-ESCRIBIR-DETALLE
047100     END-IF.
047200
047300*-----------------------------------------------------------------
047400* 3000-  MANTENIMIENTO DE CUENTAS (ALTA / BAJA)
047500*-----------------------------------------------------------------
047600*REGLA 1: USUARIO DEBE EXISTIR.  REGLA 2: TOPE DE 10 CUENTAS.
047700*REGLA 3: NUMERO NUEVO = MAYOR EXISTENTE + 1, O 1000000000 SI ES
047800*LA PRIMERA.  REGLA 4: ALTA EN ESTADO I CON SALDO SOLICITADO.
047900*RANGO 3000/3030-EXIT ARMADO COMO BLOQUE PERFORM...THRU, CON
048000*GO TO DE SALIDA EN CADA VALIDACION FALLIDA (CAMBIO DEL 22/04/24)
048100 3000-CREAR-CUENTA.                                               211008  
048200     PERFORM 3005-BUSCAR-USUARIO.
048300     IF NOT WS-CTA-ENCONTRADA-SI
048400        SET WSK-USER-NOT-FOUND TO TRUE
048500        ADD 1 TO WSC-SOL-RECHAZADAS                               145512  
048600        GO TO 3030-EXIT
048700     END-IF.
048800     PERFORM 3010-VALIDAR-TOPE-CUENTAS.
048900     IF NOT WSK-SUCCESS
049000        ADD 1 TO WSC-SOL-RECHAZADAS
049100        GO TO 3030-EXIT
049200     END-IF.
049300     PERFORM 3020-ASIGNAR-NUMERO-CUENTA.
049400     PERFORM 3030-GRABAR-CUENTA-NUEVA.
049500     SET WSK-SUCCESS TO TRUE.
049600     ADD 1 TO WSC-CTAS-CREADAS.
049700
049800 3030-EXIT.
049900     EXIT.
050000
050100*BUSQUEDA LINEAL DE USUARIO, LA TABLA NO TRAE INDICE UNICO
050200 3005-BUSCAR-USUARIO.
050300     MOVE 'N' TO WS-CUENTA-ENCONTRADA.
050400     SET WSU-IDX TO 1.
050500     PERFORM 3006-COMPARAR-USUARIO
050600             VARYING WSU-IDX FROM 1 BY 1
050700             UNTIL WSU-IDX > WSU-CANT-USUARIOS
050800                OR WS-CTA-ENCONTRADA-SI.
050900
051000 3006-COMPARAR-USUARIO.
051100     IF WSU-USER-ID (WSU-IDX) = WS-SOL-USER-ID
051200        MOVE 'S' TO WS-CUENTA-ENCONTRADA
051300     END-IF.
051400
051500 3010-VALIDAR-TOPE-CUENTAS.
051600     MOVE ZEROS TO WSV-CONT-CTAS-USR.
051700     SET WSA-IDX TO 1.
051800     PERFORM 3011-CONTAR-CUENTA-USUARIO
051900             VARYING WSA-IDX FROM 1 BY 1
052000             UNTIL WSA-IDX > WSA-CANT-CUENTAS.
052100     IF WSV-CONT-CTAS-USR > WSZ-MAX-CTAS-USUARIO
052200        SET WSK-MAX-ACCOUNT-PER-USER TO TRUE
052300     ELSE
052400        SET WSK-SUCCESS TO TRUE
052500     END-IF.
052600
052700 3011-CONTAR-CUENTA-USUARIO.
052800     IF WSA-USER-ID (WSA-IDX) = WS-SOL-USER-ID
052900        ADD 1 TO WSV-CONT-CTAS-USR
053000     END-IF.
053100
053200*CUENTA NUEVA SIEMPRE AL FINAL DE LA TABLA, QUE YA VIENE
053300*ORDENADA POR ACCT-NUMBER (CAMBIO DEL 12/05/13)
053400 3020-ASIGNAR-NUMERO-CUENTA.                                      170093  
053500     IF WSA-CANT-CUENTAS = 0
053600        MOVE WSZ-NUMERO-CUENTA-INICIAL TO WSN-NUMERO-NUEVO
053700     ELSE
053800        SET WSA-IDX TO WSA-CANT-CUENTAS
053900        MOVE WSA-NUMERO (WSA-IDX) TO WSN-NUMERO-ACTUAL
054000        ADD 1 TO WSN-NUMERO-ACTUAL GIVING WSN-NUMERO-NUEVO
054100     END-IF.
054200
054300 3030-GRABAR-CUENTA-NUEVA.
054400     ADD 1 TO WSA-CANT-CUENTAS.
054500     SET WSA-IDX TO WSA-CANT-CUENTAS.
054600     COMPUTE WSA-ID (WSA-IDX) = WSA-CANT-CUENTAS.
054700     MOVE WS-SOL-USER-ID  TO WSA-USER-ID (WSA-IDX).
054800     MOVE WSN-NUMERO-NUEVO-X TO WSA-NUMERO (WSA-IDX).
054900     SET WSA-EN-USO (WSA-IDX) TO TRUE.
055000     MOVE WS-SOL-MONTO    TO WSA-SALDO (WSA-IDX).
055100     MOVE WS-FEC-AAAAMMDD TO WSA-FECHA-REGISTRO (WSA-IDX).
055200     MOVE ZEROS           TO WSA-FECHA-BAJA (WSA-IDX).
055300
055400*REGLA 5: CIERRE VALIDA EXISTENCIA, DUENO, ESTADO Y SALDO CERO,
055500*EN ESE ORDEN.  NO TOCA EL SALDO AL CERRAR (REGLA 5D, 26/04/00)
055600 3100-CERRAR-CUENTA.
055700     PERFORM 3105-BUSCAR-CUENTA.
055800     IF NOT WS-CTA-ENCONTRADA-SI
055900        SET WSK-ACCOUNT-NOT-FOUND TO TRUE
056000        ADD 1 TO WSC-SOL-RECHAZADAS
056100     ELSE
056200        PERFORM 3110-VALIDAR-CIERRE-CUENTA THRU 3110-EXIT
056300        IF WSK-SUCCESS
056400           SET WSA-DESREGISTRADA (WSA-IDX) TO TRUE
056500           MOVE WS-FEC-AAAAMMDD TO WSA-FECHA-BAJA (WSA-IDX)
056600           ADD 1 TO WSC-CTAS-CERRADAS
056700        ELSE
056800           ADD 1 TO WSC-SOL-RECHAZADAS
056900        END-IF
057000     END-IF.
057100
057200*BUSQUEDA LINEAL DE CUENTA POR NUMERO, DEJA WSA-IDX PUESTO
057300*PARA LOS PARRAFOS SIGUIENTES (3110-, 4010-, 4020-)
057400 3105-BUSCAR-CUENTA.
057500     MOVE 'N' TO WS-CUENTA-ENCONTRADA.
057600     SET WSA-IDX TO 1.
057700     PERFORM 3106-COMPARAR-CUENTA
057800             VARYING WSA-IDX FROM 1 BY 1
057900             UNTIL WSA-IDX > WSA-CANT-CUENTAS
058000                OR WS-CTA-ENCONTRADA-SI.
058100     IF WS-CTA-ENCONTRADA-SI
058200        SET WSA-IDX DOWN BY 1
058300     END-IF.
058400
058500 3106-COMPARAR-CUENTA.
058600     IF WSA-NUMERO (WSA-IDX) = WS-SOL-NUMERO-CUENTA
058700        MOVE 'S' TO WS-CUENTA-ENCONTRADA
058800     END-IF.
058900
059000*CADENA DE VALIDACION A ESTILO GO TO, RANGO 3110/3110-EXIT
059100*(CAMBIO DEL 22/04/24 - ANTES ANIDADA EN IF/ELSE)
059200 3110-VALIDAR-CIERRE-CUENTA.                                      211008  
059300     IF WSA-USER-ID (WSA-IDX) NOT = WS-SOL-USER-ID
059400        SET WSK-USER-ACCOUNT-UN-MATCH TO TRUE
059500        GO TO 3110-EXIT
059600     END-IF.
059700     IF WSA-DESREGISTRADA (WSA-IDX)
059800        SET WSK-ACCOUNT-ALREADY-UNREG TO TRUE
059900        GO TO 3110-EXIT
060000     END-IF.
060100     IF WSA-SALDO (WSA-IDX) NOT = 0                               120044  
060200        SET WSK-BALANCE-NOT-EMPTY TO TRUE
060300        GO TO 3110-EXIT
060400     END-IF.
060500     SET WSK-SUCCESS TO TRUE.
060600
060700 3110-EXIT.
060800     EXIT.
060900
061000*LISTADO DE CUENTAS DE UN USUARIO (ACCION LU, AGREGADA EL
061100*14/05/24 - TICKET 223095).  NO MODIFICA NADA, SOLO REPORTA
061200*NUMERO DE CUENTA Y SALDO DE CADA CUENTA DEL USUARIO
061300 3200-LISTAR-CUENTAS-USUARIO.                                     223095  
061400     PERFORM 3005-BUSCAR-USUARIO.
061500     IF NOT WS-CTA-ENCONTRADA-SI
061600        SET WSK-USER-NOT-FOUND TO TRUE
061700        ADD 1 TO WSC-SOL-RECHAZADAS
061800        PERFORM 5020-ESCRIBIR-DETALLE
061900     ELSE
062000        SET WSK-SUCCESS TO TRUE
062100        PERFORM 3210-IMPRIMIR-CUENTA-USUARIO
062200                VARYING WSA-IDX FROM 1 BY 1
062300                UNTIL WSA-IDX > WSA-CANT-CUENTAS
062400     END-IF.
062500
062600*UNA LINEA POR CADA CUENTA DEL USUARIO, EN EL ORDEN DEL
062700*MAESTRO (POR NUMERO DE CUENTA, VER 1300-)
062800 3210-IMPRIMIR-CUENTA-USUARIO.
062900     IF WSA-USER-ID (WSA-IDX) = WS-SOL-USER-ID
063000        MOVE WSA-NUMERO (WSA-IDX) TO WS-SOL-NUMERO-CUENTA
063100        MOVE WSA-SALDO (WSA-IDX)  TO WS-SOL-MONTO
063200        PERFORM 5020-ESCRIBIR-DETALLE
063300     END-IF.
063400
063500*-----------------------------------------------------------------
063600* 4000-  TRANSACCIONES DE SALDO (USO / CANCELACION / CONSULTA)
063700*-----------------------------------------------------------------
063800*REGLA 6: USUARIO Y CUENTA DEBEN EXISTIR, DUENO CORRECTO,
063900*CUENTA NO DESREGISTRADA, MONTO NO MAYOR AL SALDO, EN ESE ORDEN
064000 4000-USAR-SALDO.
064100     PERFORM 4005-BUSCAR-USUARIO.
064200     IF NOT WS-CTA-ENCONTRADA-SI
064300        SET WSK-USER-NOT-FOUND TO TRUE
064400        ADD 1 TO WSC-USOS-FALLIDOS
064500        ADD 1 TO WSC-SOL-RECHAZADAS
064600     ELSE
064700        PERFORM 3105-BUSCAR-CUENTA
064800        IF NOT WS-CTA-ENCONTRADA-SI
064900           SET WSK-ACCOUNT-NOT-FOUND TO TRUE
065000           ADD 1 TO WSC-USOS-FALLIDOS
065100           ADD 1 TO WSC-SOL-RECHAZADAS
065200        ELSE
065300           PERFORM 4010-VALIDAR-USO-SALDO THRU 4010-EXIT
065400           PERFORM 4900-GRABAR-TRNJRNL-USO
065500        END-IF
065600     END-IF.
065700
065800*BUSQUEDA LINEAL DE USUARIO, COMPARTE EL PARRAFO DE COMPARACION
065900*CON 3006- PARA NO DUPLICAR LA MISMA LOGICA DE BUSQUEDA
066000 4005-BUSCAR-USUARIO.
066100     MOVE 'N' TO WS-CUENTA-ENCONTRADA.
066200     SET WSU-IDX TO 1.
066300     PERFORM 3006-COMPARAR-USUARIO
066400             VARYING WSU-IDX FROM 1 BY 1
066500             UNTIL WSU-IDX > WSU-CANT-USUARIOS
066600                OR WS-CTA-ENCONTRADA-SI.
066700
066800*CADENA DE VALIDACION A ESTILO GO TO, RANGO 4010/4010-EXIT
066900*(CAMBIO DEL 22/04/24 - ANTES ANIDADA EN IF/ELSE)
067000 4010-VALIDAR-USO-SALDO.                                          211008  
067100     IF WSA-USER-ID (WSA-IDX) NOT = WS-SOL-USER-ID
067200        SET WSK-USER-ACCOUNT-UN-MATCH TO TRUE
067300        ADD 1 TO WSC-USOS-FALLIDOS
067400        GO TO 4010-EXIT
067500     END-IF.
067600     IF WSA-DESREGISTRADA (WSA-IDX)
067700        SET WSK-ACCOUNT-ALREADY-UNREG TO TRUE
067800        ADD 1 TO WSC-USOS-FALLIDOS
067900        GO TO 4010-EXIT
068000     END-IF.
068100     IF WS-SOL-MONTO > WSA-SALDO (WSA-IDX)
068200        SET WSK-AMOUNT-EXCEED-BALANCE TO TRUE
068300        ADD 1 TO WSC-USOS-FALLIDOS
068400        GO TO 4010-EXIT
068500     END-IF.
068600     PERFORM 4020-APLICAR-DEBITO.
068700     SET WSK-SUCCESS TO TRUE.
068800     ADD 1 TO WSC-USOS-EXITOSOS.
068900
069000 4010-EXIT.
069100     EXIT.
069200
069300*REGLA 7: NUEVO SALDO = SALDO ANTERIOR MENOS MONTO, SIN DECIMALES
069400 4020-APLICAR-DEBITO.
069500     SUBTRACT WS-SOL-MONTO FROM WSA-SALDO (WSA-IDX).
069600     ADD WS-SOL-MONTO TO WSM-TOTAL-DEBITADO.
069700
069800*REGLA 8: TRANSACCION ORIGINAL DEBE EXISTIR, CUENTA DEBE EXISTIR
069900*Y COINCIDIR, MONTO IGUAL AL ORIGINAL, NO MAYOR A UN ANIO
070000 4100-CANCELAR-SALDO.
070100     PERFORM 4105-BUSCAR-TRN-ORIGINAL.
070200     IF NOT WS-CTA-ENCONTRADA-SI
070300        SET WSK-TRANSACTION-NOT-FOUND TO TRUE
070400        ADD 1 TO WSC-CANCEL-FALLIDOS
070500        ADD 1 TO WSC-SOL-RECHAZADAS
070600     ELSE
070700        PERFORM 3105-BUSCAR-CUENTA
070800        IF NOT WS-CTA-ENCONTRADA-SI
070900           SET WSK-ACCOUNT-NOT-FOUND TO TRUE
071000           ADD 1 TO WSC-CANCEL-FALLIDOS
071100           ADD 1 TO WSC-SOL-RECHAZADAS
071200        ELSE
071300           PERFORM 4110-VALIDAR-CANCELACION THRU 4110-EXIT
071400           PERFORM 4900-GRABAR-TRNJRNL-CANCEL
071500        END-IF
071600     END-IF.
071700
071800*BUSQUEDA LINEAL DE LA TRANSACCION ORIGINAL POR SU ID, DEJA
071900*WST-IDX PUESTO PARA 4110-
072000 4105-BUSCAR-TRN-ORIGINAL.
072100     MOVE 'N' TO WS-CUENTA-ENCONTRADA.
072200     SET WST-IDX TO 1.
072300     PERFORM 4106-COMPARAR-TRN
072400             VARYING WST-IDX FROM 1 BY 1
072500             UNTIL WST-IDX > WST-CANT-TRN
072600                OR WS-CTA-ENCONTRADA-SI.
072700     IF WS-CTA-ENCONTRADA-SI
072800        SET WST-IDX DOWN BY 1
072900     END-IF.
073000
073100 4106-COMPARAR-TRN.
073200     IF WST-ID (WST-IDX) = WS-SOL-TRN-ID-ORIGINAL
073300        MOVE 'S' TO WS-CUENTA-ENCONTRADA
073400     END-IF.
073500
073600*CADENA DE VALIDACION A ESTILO GO TO, RANGO 4110/4110-EXIT
073700*(CAMBIO DEL 22/04/24 - ANTES ANIDADA EN IF/ELSE; REGLA 8
073800* HEREDADA DEL AJUSTE DE UN ANIO DEL 30/11/94)
073900 4110-VALIDAR-CANCELACION.                                        211008  
074000     IF WST-NUMERO-CUENTA (WST-IDX) NOT = WS-SOL-NUMERO-CUENTA
074100        SET WSK-TRN-ACCOUNT-UN-MATCH TO TRUE
074200        ADD 1 TO WSC-CANCEL-FALLIDOS
074300        GO TO 4110-EXIT
074400     END-IF.
074500     IF WST-MONTO (WST-IDX) NOT = WS-SOL-MONTO
074600        SET WSK-CANCEL-MUST-FULLY TO TRUE
074700        ADD 1 TO WSC-CANCEL-FALLIDOS
074800        GO TO 4110-EXIT
074900     END-IF.
075000     IF WST-FECHA (WST-IDX) < WS-FLC-AAAAMMDD                     081402  
075100        SET WSK-TOO-OLD-TO-CANCEL TO TRUE
075200        ADD 1 TO WSC-CANCEL-FALLIDOS
075300        GO TO 4110-EXIT
075400     END-IF.
075500     PERFORM 4120-APLICAR-CREDITO.
075600     SET WSK-SUCCESS TO TRUE.
075700     ADD 1 TO WSC-CANCEL-EXITOSOS.
075800
075900 4110-EXIT.
076000     EXIT.
076100
076200*REGLA 9: NUEVO SALDO = SALDO ANTERIOR MAS MONTO
076300 4120-APLICAR-CREDITO.
076400     ADD WS-SOL-MONTO TO WSA-SALDO (WSA-IDX).
076500     ADD WS-SOL-MONTO TO WSM-TOTAL-ACREDITADO.
076600
076700*CONSULTA DE TRANSACCION, SOLO LECTURA - NO AFECTA SALDOS
076800*REPORTA TIPO/CUENTA/MONTO/RESULTADO/ID/FECHA (CAMBIO DEL
076900*14/05/24, TICKET 223095 - ANTES SOLO CUENTA Y MONTO)
077000 4200-CONSULTAR-TRANSACCION.                                      223095  
077100     MOVE SPACES TO WS-TRN-CONSULTADA.
077200     PERFORM 4105-BUSCAR-TRN-ORIGINAL.
077300     IF NOT WS-CTA-ENCONTRADA-SI
077400        SET WSK-TRANSACTION-NOT-FOUND TO TRUE
077500        ADD 1 TO WSC-SOL-RECHAZADAS
077600     ELSE
077700        SET WSK-SUCCESS TO TRUE
077800        MOVE WST-NUMERO-CUENTA (WST-IDX) TO WS-SOL-NUMERO-CUENTA
077900        MOVE WST-MONTO (WST-IDX)         TO WS-SOL-MONTO
078000        MOVE WST-TIPO (WST-IDX)          TO WS-TRC-TIPO
078100        MOVE WST-ID (WST-IDX)            TO WS-TRC-ID
078200        MOVE WST-FECHA (WST-IDX)         TO WS-TRC-FECHA
078300     END-IF.
078400
078500*-----------------------------------------------------------------
078600* 4900-  BITACORA DE TRANSACCIONES - REGLA 10, ID Y FECHA
078700*-----------------------------------------------------------------
078800*SOLO SE GRABA CUANDO USUARIO Y CUENTA EXISTEN (4000-/4100-); SI
078900*NO EXISTEN SOLO SE REPORTA EL ERROR, SIN BITACORA
079000 4900-GRABAR-TRNJRNL-USO.
079100     ADD 1 TO WST-CANT-TRN.
079200     SET WST-IDX TO WST-CANT-TRN.
079300     PERFORM 4910-GENERAR-ID-TRANSACCION.
079400     MOVE WS-TRN-ID-NUEVO      TO WST-ID (WST-IDX).
079500     MOVE 'U'                  TO WST-TIPO (WST-IDX).
079600     IF WSK-SUCCESS
079700        MOVE 'S' TO WST-RESULTADO (WST-IDX)
079800     ELSE
079900        MOVE 'F' TO WST-RESULTADO (WST-IDX)
080000     END-IF.
080100     MOVE WS-SOL-NUMERO-CUENTA TO WST-NUMERO-CUENTA (WST-IDX).
080200     MOVE WS-SOL-MONTO         TO WST-MONTO (WST-IDX).
080300     MOVE WSA-SALDO (WSA-IDX)  TO WST-SALDO-RESULTANTE (WST-IDX).
080400     MOVE WS-FEC-AAAAMMDD      TO WST-FECHA (WST-IDX).
080500     PERFORM 4930-ESCRIBIR-TRNJRNL.
080600
080700 4900-GRABAR-TRNJRNL-CANCEL.
080800     ADD 1 TO WST-CANT-TRN.
080900     SET WST-IDX TO WST-CANT-TRN.
081000     PERFORM 4910-GENERAR-ID-TRANSACCION.
081100     MOVE WS-TRN-ID-NUEVO      TO WST-ID (WST-IDX).
081200     MOVE 'C'                  TO WST-TIPO (WST-IDX).
081300     IF WSK-SUCCESS
081400        MOVE 'S' TO WST-RESULTADO (WST-IDX)
081500     ELSE
081600        MOVE 'F' TO WST-RESULTADO (WST-IDX)
081700     END-IF.
081800     MOVE WS-SOL-NUMERO-CUENTA TO WST-NUMERO-CUENTA (WST-IDX).
081900     MOVE WS-SOL-MONTO         TO WST-MONTO (WST-IDX).
082000     MOVE WSA-SALDO (WSA-IDX)  TO WST-SALDO-RESULTANTE (WST-IDX).
082100     MOVE WS-FEC-AAAAMMDD      TO WST-FECHA (WST-IDX).
082200     PERFORM 4930-ESCRIBIR-TRNJRNL.
082300
082400*ID DE 32 POSICIONES: PREFIJO + FECHA + HORA + SECUENCIAL DE
082500*PROGRAMA, UNICO DENTRO DE LA CORRIDA
082600 4910-GENERAR-ID-TRANSACCION.
082700     ADD 1 TO WSC-SIG-TRN-SEC.
082800     MOVE WS-FEC-AAAAMMDD  TO WS-TID-FECHA.
082900     ACCEPT WS-TID-HORA FROM TIME.
083000     MOVE WSC-SIG-TRN-SEC  TO WS-TID-SECUENCIA.
083100
083200*PASA LA BITACORA DE LA TABLA EN MEMORIA AL ARCHIVO TRNJRNL,
083300*ABIERTO EN MODO EXTEND DESDE 1400-
083400 4930-ESCRIBIR-TRNJRNL.
083500     WRITE REG-TRNJRNL FROM WST-TRN (WST-IDX).
083600
083700*-----------------------------------------------------------------
083800* 5000-  REPORTE DE PROCESO (RPTFILE, 132 COLUMNAS)
083900*-----------------------------------------------------------------
084000*ENCABEZADO CON FECHA DE PROCESO (CAMBIO DEL 08/08/03)
084100 5010-ESCRIBIR-ENCABEZADO.                                        134470  
084200     MOVE SPACES          TO WS-LINEA-REPORTE.
084300     MOVE 'CTAB30P'       TO CTARPT-ENC-PROGRAMA.
084400     MOVE 'REPORTE DE PROCESO DE CUENTAS Y TRANSACCIONES'
084500                          TO CTARPT-ENC-TITULO.
084600     MOVE WS-FECHA-ENCABEZADO TO CTARPT-ENC-FECHA.
084700     WRITE REG-RPTFILE FROM WS-LINEA-REPORTE
084800           AFTER ADVANCING TOP-OF-FORM.
084900
085000*UNA LINEA DE DETALLE POR SOLICITUD DESPACHADA EN 2100-
085100 5020-ESCRIBIR-DETALLE.
085200     MOVE SPACES               TO WS-LINEA-REPORTE.
085300     MOVE WS-SOL-ACCION         TO CTARPT-DET-ACCION.
085400     MOVE WS-SOL-USER-ID        TO CTARPT-DET-USER-ID.
085500     MOVE WS-SOL-NUMERO-CUENTA  TO CTARPT-DET-NUMERO-CTA.
085600     MOVE WS-SOL-MONTO          TO CTARPT-DET-MONTO.
085700     MOVE WS-RESULT-CODE        TO CTARPT-DET-RESULTADO.
085800     IF (WS-SOL-USAR-SALDO OR WS-SOL-CANCELAR-SALDO)
085900             AND WSK-SUCCESS
086000        MOVE WSA-SALDO (WSA-IDX) TO CTARPT-DET-SALDO-NUEVO
086100     END-IF.
086200     IF WS-SOL-CONSULTAR-TRN AND WSK-SUCCESS                      223095  
086300        MOVE WS-TRC-TIPO         TO CTARPT-DET-TRN-TIPO
086400        MOVE WS-TRC-ID           TO CTARPT-DET-TRN-ID
086500        MOVE WS-TRC-FECHA        TO CTARPT-DET-TRN-FECHA
086600     END-IF.
086700     WRITE REG-RPTFILE FROM WS-LINEA-REPORTE
086800           AFTER ADVANCING 1 LINE.
086900
087000*SECCION DE TOTALES DE CONTROL AL CIERRE DE LA CORRIDA
087100 5030-ESCRIBIR-TOTALES.
087200     PERFORM 5031-LINEA-TOTAL
087300        WITH TEST AFTER VARYING WSV-IX FROM 1 BY 1
087400             UNTIL WSV-IX > 9.
087500
087600 5031-LINEA-TOTAL.
087700     MOVE SPACES TO WS-LINEA-REPORTE.
087800     EVALUATE WSV-IX
087900         WHEN 1
088000             MOVE 'CUENTAS CREADAS'         TO CTARPT-TOT-ETIQUETA
088100             MOVE WSC-CTAS-CREADAS          TO CTARPT-TOT-VALOR
088200         WHEN 2
088300             MOVE 'CUENTAS CERRADAS'        TO CTARPT-TOT-ETIQUETA
088400             MOVE WSC-CTAS-CERRADAS         TO CTARPT-TOT-VALOR
088500         WHEN 3
088600             MOVE 'USOS EXITOSOS'           TO CTARPT-TOT-ETIQUETA
088700             MOVE WSC-USOS-EXITOSOS         TO CTARPT-TOT-VALOR
088800         WHEN 4
088900             MOVE 'USOS FALLIDOS'           TO CTARPT-TOT-ETIQUETA
089000             MOVE WSC-USOS-FALLIDOS         TO CTARPT-TOT-VALOR
089100         WHEN 5
089200             MOVE 'CANCELACIONES EXITOSAS'  TO CTARPT-TOT-ETIQUETA
089300             MOVE WSC-CANCEL-EXITOSOS       TO CTARPT-TOT-VALOR
089400         WHEN 6
089500             MOVE 'CANCELACIONES FALLIDAS'  TO CTARPT-TOT-ETIQUETA
089600             MOVE WSC-CANCEL-FALLIDOS       TO CTARPT-TOT-VALOR
089700         WHEN 7
089800             MOVE 'TOTAL MONTO DEBITADO'    TO CTARPT-TOT-ETIQUETA
089900             MOVE WSM-TOTAL-DEBITADO        TO CTARPT-TOT-VALOR
090000         WHEN 8
090100             MOVE 'TOTAL MONTO ACREDITADO'  TO CTARPT-TOT-ETIQUETA
090200             MOVE WSM-TOTAL-ACREDITADO      TO CTARPT-TOT-VALOR
090300         WHEN 9
090400             MOVE 'SOLICITUDES RECHAZADAS'  TO CTARPT-TOT-ETIQUETA
090500             MOVE WSC-SOL-RECHAZADAS        TO CTARPT-TOT-VALOR
090600     END-EVALUATE.
090700     WRITE REG-RPTFILE FROM WS-LINEA-REPORTE
090800           AFTER ADVANCING 1 LINE.
090900
091000*-----------------------------------------------------------------
091100* 9000-  CIERRE: REESCRITURA DEL MAESTRO DE CUENTAS, TOTALES
091200*-----------------------------------------------------------------
091300 9000-FIN-PROCESO.
091400     PERFORM 5030-ESCRIBIR-TOTALES.
091500     PERFORM 9100-GRABAR-ACCTFOUT.
091600     PERFORM 9200-MOSTRAR-DETALLES.
091700     PERFORM 9300-CERRAR-ARCHIVOS.
091800
091900*EL MAESTRO DE CUENTAS SE REESCRIBE COMPLETO, CON SALDOS Y
092000*ESTADOS YA ACTUALIZADOS EN LA TABLA EN MEMORIA
092100 9100-GRABAR-ACCTFOUT.
092200     OPEN OUTPUT ACCTFOUT.
092300     SET WSA-IDX TO 1.
092400     PERFORM 9110-GRABAR-UNA-CUENTA
092500             VARYING WSA-IDX FROM 1 BY 1
092600             UNTIL WSA-IDX > WSA-CANT-CUENTAS.
092700     CLOSE ACCTFOUT.
092800
092900 9110-GRABAR-UNA-CUENTA.
093000     WRITE REG-ACCTFOUT FROM WSA-CUENTA (WSA-IDX).
093100
093200*BITACORA DE CONTROL EN CONSOLA, AL GUSTO DEL OPERADOR DE TURNO
093300 9200-MOSTRAR-DETALLES.
093400     DISPLAY 'CTAB30P - FIN DE PROCESO - ' WS-FECHA-ENCABEZADO.
093500     DISPLAY 'REGISTROS USERFILE LEIDOS   : ' WSC-CONT-USERFILE.
093600     DISPLAY 'REGISTROS ACCTFILE LEIDOS   : ' WSC-CONT-ACCTFILE.
093700     DISPLAY 'SOLICITUDES PROCESADAS      : ' WSC-CONT-REQFILE.
093800     DISPLAY 'SOLICITUDES RECHAZADAS      : ' WSC-SOL-RECHAZADAS.
093900
094000 9300-CERRAR-ARCHIVOS.
094100     CLOSE USERFILE ACCTFILE TRNJRNL REQFILE RPTFILE.
094200
094300*-----------------------------------------------------------------
094400* 9900-  RUTINA DE ABEND POR ERROR DE ARCHIVO NO RECUPERABLE
094500*-----------------------------------------------------------------
094600 9900-ERROR-PGM.
094700     DISPLAY 'CTAB30P - ERROR FATAL DE ARCHIVO - ABEND'.
094800     DISPLAY 'FS-USERFILE = ' FS-USERFILE.
094900     DISPLAY 'FS-ACCTFILE = ' FS-ACCTFILE.
095000     DISPLAY 'FS-TRNJRNL  = ' FS-TRNJRNL.
095100     DISPLAY 'FS-REQFILE  = ' FS-REQFILE.
095200     MOVE 16 TO RETURN-CODE.
095300     STOP RUN.
095400
