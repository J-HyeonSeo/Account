000100**----------------------------------------------------------------
000200**  CTAACT01  -  LAYOUT DE MAESTRO DE CUENTAS (ACCTFILE)
000300**  UNA CUENTA POR REGISTRO.  EL MAESTRO SE MANTIENE ORDENADO
000400**  POR CTAACT-NUMERO PARA BUSQUEDA POR CLAVE EN TABLA.
000500**  LONGITUD FIJA 62 BYTES  ( 54 DE CAMPOS + 8 DE FILLER ).
000600**----------------------------------------------------------------
000700     02  CTAACT-ID                   PIC 9(10).
000800     02  CTAACT-USER-ID              PIC 9(10).
000900     02  CTAACT-NUMERO               PIC X(10).
001000     02  CTAACT-ESTADO               PIC X(01).
001100          88  CTAACT-EN-USO              VALUE 'I'.
001200          88  CTAACT-DESREGISTRADA       VALUE 'U'.
001300     02  CTAACT-SALDO                PIC S9(13) COMP-3.
001400     02  CTAACT-FECHA-REGISTRO       PIC 9(08).
001500     02  CTAACT-FECHA-BAJA           PIC 9(08).
001600     02  FILLER                      PIC X(08).
