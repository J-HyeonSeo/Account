000100**----------------------------------------------------------------
000200**  CTATRN01  -  LAYOUT DE BITACORA DE TRANSACCIONES (TRNJRNL)
000300**  UN REGISTRO POR CADA USO/CANCELACION, EXITOSA O FALLIDA, CON
000400**  LA FOTO DEL SALDO INMEDIATAMENTE DESPUES DEL MOVIMIENTO.
000500**  LONGITUD FIJA 66 BYTES, SIN ESPACIO PARA FILLER DE RELLENO.
000600**----------------------------------------------------------------
000700     02  CTATRN-ID                   PIC X(32).
000800     02  CTATRN-TIPO                 PIC X(01).
000900          88  CTATRN-USO                 VALUE 'U'.
001000          88  CTATRN-CANCELACION         VALUE 'C'.
001100     02  CTATRN-RESULTADO            PIC X(01).
001200          88  CTATRN-EXITOSA             VALUE 'S'.
001300          88  CTATRN-FALLIDA             VALUE 'F'.
001400     02  CTATRN-NUMERO-CUENTA        PIC X(10).
001500     02  CTATRN-MONTO                PIC S9(13) COMP-3.
001600     02  CTATRN-SALDO-RESULTANTE     PIC S9(13) COMP-3.
001700     02  CTATRN-FECHA                PIC 9(08).
