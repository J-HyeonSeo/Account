000100**----------------------------------------------------------------
000200**  CTARPT01  -  LAYOUT DE LINEA DE REPORTE (RPTFILE)
000300**  UNA SOLA AREA DE 132 BYTES REUTILIZADA COMO ENCABEZADO,
000400**  LINEA DE DETALLE POR SOLICITUD, O LINEA DE TOTALES DE
000500**  CONTROL SEGUN LA REDEFINICION QUE SE MUEVA EN 5000-.
000600**----------------------------------------------------------------
000700     02  CTARPT-ENCABEZADO.
000800         03  FILLER                  PIC X(01).
000900         03  CTARPT-ENC-PROGRAMA     PIC X(10).
001000         03  FILLER                  PIC X(05).
001100         03  CTARPT-ENC-TITULO       PIC X(40).
001200         03  CTARPT-ENC-FECHA        PIC X(10).
001300         03  FILLER                  PIC X(66).
001400     02  CTARPT-DETALLE REDEFINES CTARPT-ENCABEZADO.
001500         03  FILLER                  PIC X(01).
001600         03  CTARPT-DET-ACCION       PIC X(02).
001700         03  FILLER                  PIC X(02).
001800         03  CTARPT-DET-USER-ID      PIC 9(10).
001900         03  FILLER                  PIC X(02).
002000         03  CTARPT-DET-NUMERO-CTA   PIC X(10).
002100         03  FILLER                  PIC X(02).
002200         03  CTARPT-DET-MONTO        PIC -(12)9.
002300         03  FILLER                  PIC X(02).
002400         03  CTARPT-DET-RESULTADO    PIC X(28).
002500         03  FILLER                  PIC X(02).
002600         03  CTARPT-DET-SALDO-NUEVO  PIC -(12)9.
002700**CAMBIO DEL 14/05/24 (TICKET 223095) - LA CONSULTA QT TAMBIEN
002800**REPORTA TIPO/ID/FECHA DE LA TRANSACCION, ANTES SOLO CUENTA Y
002900**MONTO; SE TOMO EL FILLER DE RELLENO QUE QUEDABA LIBRE AQUI
003000         03  FILLER                  PIC X(02).
003100         03  CTARPT-DET-TRN-TIPO     PIC X(01).
003200         03  FILLER                  PIC X(01).
003300         03  CTARPT-DET-TRN-ID       PIC X(32).
003400         03  FILLER                  PIC X(01).
003500         03  CTARPT-DET-TRN-FECHA    PIC 9(08).
003600     02  CTARPT-TOTALES REDEFINES CTARPT-ENCABEZADO.
003700         03  FILLER                  PIC X(01).
003800         03  CTARPT-TOT-ETIQUETA     PIC X(38).
003900         03  CTARPT-TOT-VALOR        PIC -(12)9.
004000         03  FILLER                  PIC X(80).
